000100*---------------------------------------------------------------*
000200*    DEXLNK  -  DEXPOST / DEXENG TRANSFER AREA
000300*    PASSED ON THE CALL TO DEXENG SO THE ENGINE CAN TELL
000400*    DEXPOST WHAT HAPPENED WITHOUT TOUCHING A FILE ITSELF.
000500*    04/09/91  ADDED RUN-TIMESTAMP FOR CANCELS THAT CARRY NO
000600*              BLOCK TIME OF THEIR OWN, REQ DEX-0052.
000700*---------------------------------------------------------------*
000800 01  DEXENG-CONTROL-AREA.
000900     05  DEXENG-EVENT-TYPE               PIC X(03).
001000         88  DEXENG-EVENT-IS-PLACE             VALUE 'PLC'.
001100         88  DEXENG-EVENT-IS-MATCH             VALUE 'MTC'.
001200         88  DEXENG-EVENT-IS-CANCEL             VALUE 'CNC'.
001300     05  DEXENG-RETURN-CODE              PIC 9(02).
001400         88  DEXENG-RETURN-OK                  VALUE 00.
001500         88  DEXENG-RETURN-ERROR               VALUE 90.
001600     05  DEXENG-ERROR-REASON             PIC X(40).
001700     05  DEXENG-RUN-TIMESTAMP            PIC X(26).
001800     05  DEXENG-RUN-TIME-PARTS REDEFINES DEXENG-RUN-TIMESTAMP.
001900         10  DRT-CALENDAR-PART           PIC X(10).
002000         10  FILLER                      PIC X(01).
002100         10  DRT-CLOCK-PART               PIC X(15).
002200     05  FILLER                          PIC X(09).
