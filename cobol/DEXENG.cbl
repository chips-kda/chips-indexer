000100*===============================================================*
000200* PROGRAM NAME:    DEXENG
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* DEXENG IS THE CALLED ENGINE BEHIND DEXPOST.  IT HOLDS THE
000600* ARITHMETIC AND DERIVATION RULES FOR POSTING ONE EVENT AGAINST
000700* ONE ORDER RECORD - IT DOES NOT OPEN, READ, OR WRITE A FILE OF
000800* ITS OWN.  DEXPOST FINDS THE ORDER, PASSES IT IN, AND IS
000900* RESPONSIBLE FOR THE WRITE/REWRITE AFTER DEXENG RETURNS.
001000*
001100* MAINTENENCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 02/14/84 ED ACKERMAN     CREATED - ORIGINAL FILL ARITHMETIC     DEX0001 
001500*                          SPLIT OUT OF THE POSTING DRIVER SO IT  DEX0001 
001600*                          COULD BE CALLED FROM THE QUERY JOB     DEX0001 
001700*                          TOO, REQ DEX-0001.                     DEX0001 
001800* 08/03/85 ED ACKERMAN     CORRECTED AVERAGE FILL PRICE WHEN A    DEX0006 
001900*                          MAKER ORDER IS FILLED IN ONE SHOT,     DEX0006 
002000*                          REQ DEX-0006.                          DEX0006 
002100* 03/11/88 DAVID QUINTERO  WIDENED ACCOUNT AND ORDER-ID TO        DEX0014 
002200*                          MATCH THE MASTER, REQ DEX-0014.        DEX0014 
002300* 07/02/89 ED ACKERMAN     ADDED FEE AND NET-VALUE TO THE TRADE   DEX0031 
002400*                          RECORD BUILT ON A FILL, REQ DEX-0031.  DEX0031 
002500* 04/09/91 ED ACKERMAN     ADDED THE CANCEL-ORDER BRANCH AND THE  DEX0052 
002600*                          RUN-TIMESTAMP FALLBACK FOR A CANCEL    DEX0052 
002700*                          WITH NO BLOCK TIME OF ITS OWN, REQ     DEX0052 
002800*                          DEX-0052.                              DEX0052 
002900* 02/18/94 DAVID QUINTERO  ROUNDED FILL-PERCENTAGE TO TWO         DEX0061 
003000*                          DECIMALS PER THE RECONCILIATION        DEX0061 
003100*                          GROUP'S REQUEST, REQ DEX-0061.         DEX0061 
003200* 09/14/98 ED ACKERMAN     Y2K - NO DATE ARITHMETIC IN THIS       DEX0088 
003300*                          PROGRAM, CONFIRMED CLEAN, REQ          DEX0088 
003400*                          DEX-0088.                              DEX0088 
003500* 10/30/03 DAVID QUINTERO  STOPPED ZEROING AVERAGE-FILL-PRICE ON  DEX0119 
003600*                          A PARTIAL FILL OF ZERO AMOUNT - LEFT   DEX0119 
003700*                          THE PRIOR AVERAGE STANDING INSTEAD,    DEX0119 
003800*                          REQ DEX-0119.                          DEX0119 
003900*===============================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    DEXENG.
004200 AUTHOR.        ED ACKERMAN.
004300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN.  02/14/84.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300 OBJECT-COMPUTER. IBM-3081.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*---------------------------------------------------------------*
006100 01  WS-CALC-FIELDS.
006200     05  WS-NEW-FILLED                PIC S9(12)V9(6).
006300     05  WS-NEW-REMAINING              PIC S9(12)V9(6).
006400     05  WS-NEW-TOTAL-VALUE            PIC S9(12)V9(6).
006500     05  WS-FILL-PCT-WORK              PIC S9(07)V9(04).
006600     05  WS-NORMALIZED-PAIR            PIC X(12).
006700*===============================================================*
006800 LINKAGE SECTION.
006900*---------------------------------------------------------------*
007000     COPY DEXLNK.
007100*---------------------------------------------------------------*
007200     COPY DEXPLC.
007300*---------------------------------------------------------------*
007400     COPY DEXMTC.
007500*---------------------------------------------------------------*
007600     COPY DEXCNC.
007700*---------------------------------------------------------------*
007800     COPY DEXORC.
007900*---------------------------------------------------------------*
008000     COPY DEXTRC.
008100*===============================================================*
008200 PROCEDURE DIVISION USING DEXENG-CONTROL-AREA, PLACE-ORDER-EVENT,
008300     MATCH-ORDER-EVENT, CANCEL-ORDER-EVENT, ORDER-RECORD,
008400     TRADE-RECORD.
008500*---------------------------------------------------------------*
008600 0000-MAIN-ROUTINE.
008700*---------------------------------------------------------------*
008800     SET DEXENG-RETURN-OK TO TRUE.
008900     MOVE SPACES TO DEXENG-ERROR-REASON.
009000     EVALUATE TRUE
009100         WHEN DEXENG-EVENT-IS-PLACE
009200             PERFORM 2000-POST-PLACE-ORDER
009300         WHEN DEXENG-EVENT-IS-MATCH
009400             PERFORM 3000-POST-MATCH-ORDER
009500         WHEN DEXENG-EVENT-IS-CANCEL
009600             PERFORM 4000-POST-CANCEL-ORDER
009700         WHEN OTHER
009800             SET DEXENG-RETURN-ERROR TO TRUE
009900             MOVE 'DEXENG: UNKNOWN EVENT TYPE ON CONTROL AREA'
010000                 TO DEXENG-ERROR-REASON
010100     END-EVALUATE.
010200     GOBACK.
010300*---------------------------------------------------------------*
010400 2000-POST-PLACE-ORDER.
010500*---------------------------------------------------------------*
010600*    LAYS DOWN A BRAND-NEW ORDER-RECORD.  DEXPOST HAS ALREADY
010700*    CONFIRMED THE ORDER-ID DOES NOT EXIST YET (SEE DEXPOST
010800*    5100) BEFORE MAKING THIS CALL.
010900     PERFORM 6000-NORMALIZE-PAIR.
011000     MOVE ORDER-ID OF PLACE-ORDER-EVENT TO ORDER-ID OF
011100         ORDER-RECORD.
011200     MOVE ACCOUNT OF PLACE-ORDER-EVENT TO ACCOUNT OF
011300         ORDER-RECORD.
011400     MOVE WS-NORMALIZED-PAIR TO PAIR OF ORDER-RECORD.
011500     MOVE AMOUNT OF PLACE-ORDER-EVENT TO ORIGINAL-AMOUNT OF
011600         ORDER-RECORD.
011700     MOVE AMOUNT OF PLACE-ORDER-EVENT TO AMOUNT OF ORDER-RECORD.
011800     MOVE ZERO TO FILLED-AMOUNT OF ORDER-RECORD.
011900     MOVE PRICE OF PLACE-ORDER-EVENT TO PRICE OF ORDER-RECORD.
012000     MOVE IS-ASK OF PLACE-ORDER-EVENT TO IS-ASK OF ORDER-RECORD.
012100     PERFORM 6100-DERIVE-ORDER-TYPE.
012200     MOVE ORDER-TIME OF PLACE-ORDER-EVENT TO ORDER-TIME OF
012300         ORDER-RECORD.
012400     MOVE HEIGHT OF PLACE-ORDER-EVENT TO HEIGHT OF ORDER-RECORD.
012500     MOVE TX-ID OF PLACE-ORDER-EVENT TO TX-ID OF ORDER-RECORD.
012600     SET ORDC-STATUS-ACTIVE TO TRUE.
012700     MOVE ZERO TO FILL-PERCENTAGE OF ORDER-RECORD.
012800     MOVE ZERO TO AVERAGE-FILL-PRICE OF ORDER-RECORD.
012900     MOVE ZERO TO TOTAL-FILL-VALUE OF ORDER-RECORD.
013000     MOVE DOLLAR-VALUE OF PLACE-ORDER-EVENT TO
013100         TOTAL-DOLLAR-VALUE OF ORDER-RECORD.
013200     MOVE ZERO TO TOTAL-FEES OF ORDER-RECORD.
013300     MOVE ZERO TO NUMBER-OF-FILLS OF ORDER-RECORD.
013400     MOVE SPACES TO LAST-FILL-TIME OF ORDER-RECORD.
013500     MOVE ZERO TO LAST-FILL-HEIGHT OF ORDER-RECORD.
013600     MOVE HEIGHT OF PLACE-ORDER-EVENT TO LAST-UPDATED OF
013700         ORDER-RECORD.
013800     MOVE SPACES TO CANCELLED-AT OF ORDER-RECORD.
013900     MOVE SPACES TO CANCEL-REASON OF ORDER-RECORD.
014000     MOVE SPACES TO TOKEN-RETURNED OF ORDER-RECORD.
014100     MOVE ZERO TO AMOUNT-RETURNED OF ORDER-RECORD.
014200*---------------------------------------------------------------*
014300 3000-POST-MATCH-ORDER.
014400*---------------------------------------------------------------*
014500*    DEXPOST HAS ALREADY READ THE MAKER ORDER INTO ORDER-RECORD
014600*    (SEE DEXPOST 5200) BEFORE MAKING THIS CALL.
014700     COMPUTE WS-NEW-FILLED =
014800         FILLED-AMOUNT OF ORDER-RECORD +
014900         AMOUNT OF MATCH-ORDER-EVENT.
015000     COMPUTE WS-NEW-REMAINING =
015100         ORIGINAL-AMOUNT OF ORDER-RECORD - WS-NEW-FILLED.
015200     COMPUTE WS-NEW-TOTAL-VALUE =
015300         TOTAL-FILL-VALUE OF ORDER-RECORD +
015400         (AMOUNT OF MATCH-ORDER-EVENT * PRICE OF
015500             MATCH-ORDER-EVENT).
015600     ADD 1 TO NUMBER-OF-FILLS OF ORDER-RECORD.
015700     PERFORM 3100-COMPUTE-AVERAGE-PRICE.
015800     ADD DOLLAR-VALUE OF MATCH-ORDER-EVENT TO
015900         TOTAL-DOLLAR-VALUE OF ORDER-RECORD.
016000     ADD FEE OF MATCH-ORDER-EVENT TO TOTAL-FEES OF ORDER-RECORD.
016100     MOVE WS-NEW-TOTAL-VALUE TO TOTAL-FILL-VALUE OF ORDER-RECORD.
016200     MOVE WS-NEW-FILLED TO FILLED-AMOUNT OF ORDER-RECORD.
016300     PERFORM 3200-COMPUTE-FILL-PERCENTAGE.
016400     PERFORM 3300-DERIVE-FILL-STATUS.
016500     MOVE ORDER-TIME OF MATCH-ORDER-EVENT TO LAST-FILL-TIME OF
016600         ORDER-RECORD.
016700     MOVE HEIGHT OF MATCH-ORDER-EVENT TO LAST-FILL-HEIGHT OF
016800         ORDER-RECORD.
016900     MOVE HEIGHT OF MATCH-ORDER-EVENT TO LAST-UPDATED OF
017000         ORDER-RECORD.
017100     PERFORM 3400-BUILD-TRADE-RECORD.
017200*---------------------------------------------------------------*
017300 3100-COMPUTE-AVERAGE-PRICE.
017400*---------------------------------------------------------------*
017500*    02/18/94 - A ZERO-AMOUNT FILL LEAVES THE STANDING AVERAGE
017600*    ALONE RATHER THAN DIVIDING BY ZERO, REQ DEX-0061/DEX-0119.
017700     IF WS-NEW-FILLED > ZERO
017800         DIVIDE WS-NEW-TOTAL-VALUE BY WS-NEW-FILLED
017900             GIVING AVERAGE-FILL-PRICE OF ORDER-RECORD ROUNDED
018000     END-IF.
018100*---------------------------------------------------------------*
018200 3200-COMPUTE-FILL-PERCENTAGE.
018300*---------------------------------------------------------------*
018400     IF ORIGINAL-AMOUNT OF ORDER-RECORD > ZERO
018500         COMPUTE WS-FILL-PCT-WORK ROUNDED =
018600             (WS-NEW-FILLED / ORIGINAL-AMOUNT OF ORDER-RECORD)
018700                 * 100
018800         MOVE WS-FILL-PCT-WORK TO FILL-PERCENTAGE OF ORDER-RECORD
018900     ELSE
019000         MOVE ZERO TO FILL-PERCENTAGE OF ORDER-RECORD
019100     END-IF.
019200*---------------------------------------------------------------*
019300 3300-DERIVE-FILL-STATUS.
019400*---------------------------------------------------------------*
019500     IF WS-NEW-REMAINING NOT > 0.001
019600         MOVE ZERO TO AMOUNT OF ORDER-RECORD
019700         SET ORDC-STATUS-FILLED TO TRUE
019800     ELSE
019900         MOVE WS-NEW-REMAINING TO AMOUNT OF ORDER-RECORD
020000         IF WS-NEW-FILLED > ZERO
020100             SET ORDC-STATUS-PARTIAL TO TRUE
020200         END-IF
020300     END-IF.
020400*---------------------------------------------------------------*
020500 3400-BUILD-TRADE-RECORD.
020600*---------------------------------------------------------------*
020700     MOVE ORDER-ID OF MATCH-ORDER-EVENT TO ORDER-ID OF
020800         TRADE-RECORD.
020900     MOVE PAIR OF ORDER-RECORD TO PAIR OF TRADE-RECORD.
021000     MOVE MAKER OF MATCH-ORDER-EVENT TO MAKER OF TRADE-RECORD.
021100     MOVE TAKER OF MATCH-ORDER-EVENT TO TAKER OF TRADE-RECORD.
021200     MOVE AMOUNT OF MATCH-ORDER-EVENT TO AMOUNT OF TRADE-RECORD.
021300     MOVE PRICE OF MATCH-ORDER-EVENT TO PRICE OF TRADE-RECORD.
021400     MOVE DOLLAR-VALUE OF MATCH-ORDER-EVENT TO DOLLAR-VALUE OF
021500         TRADE-RECORD.
021600     MOVE FEE OF MATCH-ORDER-EVENT TO FEE OF TRADE-RECORD.
021700     MOVE IS-ASK OF MATCH-ORDER-EVENT TO IS-ASK OF TRADE-RECORD.
021800     MOVE ORDER-TYPE OF ORDER-RECORD TO ORDER-TYPE OF
021900         TRADE-RECORD.
022000     MOVE ORDER-TIME OF MATCH-ORDER-EVENT TO TRADE-TIME OF
022100         TRADE-RECORD.
022200     MOVE HEIGHT OF MATCH-ORDER-EVENT TO HEIGHT OF TRADE-RECORD.
022300     MOVE TX-ID OF MATCH-ORDER-EVENT TO TX-ID OF TRADE-RECORD.
022400     COMPUTE TRADE-VALUE OF TRADE-RECORD =
022500         AMOUNT OF MATCH-ORDER-EVENT * PRICE OF
022600             MATCH-ORDER-EVENT.
022700     COMPUTE NET-VALUE OF TRADE-RECORD =
022800         TRADE-VALUE OF TRADE-RECORD - FEE OF MATCH-ORDER-EVENT.
022900*---------------------------------------------------------------*
023000 4000-POST-CANCEL-ORDER.
023100*---------------------------------------------------------------*
023200*    DEXPOST HAS ALREADY READ THE ORDER AND CONFIRMED OWNERSHIP
023300*    (SEE DEXPOST 5300) BEFORE MAKING THIS CALL.  FILL TOTALS
023400*    ARE LEFT STANDING - ONLY THE REMAINING AMOUNT AND STATUS
023500*    CHANGE.  REQ DEX-0052.
023600     SET ORDC-STATUS-CANCELLED TO TRUE.
023700     SET ORDC-REASON-USER-CANCELLED TO TRUE.
023800     MOVE TOKEN-RETURNED OF CANCEL-ORDER-EVENT TO
023900         TOKEN-RETURNED OF ORDER-RECORD.
024000     MOVE AMOUNT OF CANCEL-ORDER-EVENT TO AMOUNT-RETURNED OF
024100         ORDER-RECORD.
024200     MOVE DEXENG-RUN-TIMESTAMP TO CANCELLED-AT OF ORDER-RECORD.
024300     MOVE HEIGHT OF CANCEL-ORDER-EVENT TO LAST-UPDATED OF
024400         ORDER-RECORD.
024500*---------------------------------------------------------------*
024600 6000-NORMALIZE-PAIR.
024700*---------------------------------------------------------------*
024800*    THE BOOK FEED SPELLS A PAIR WITH A SLASH; THE MASTER
024900*    FILE SPELLS IT WITH A DASH.  NORMALIZED ONCE, HERE, AT
025000*    PLACEMENT TIME ONLY - REQ DEX-0014.
025100     MOVE PAIR OF PLACE-ORDER-EVENT TO WS-NORMALIZED-PAIR.
025200     INSPECT WS-NORMALIZED-PAIR REPLACING ALL '/' BY '-'.
025300*---------------------------------------------------------------*
025400 6100-DERIVE-ORDER-TYPE.
025500*---------------------------------------------------------------*
025600     IF PLC-SIDE-IS-ASK
025700         SET ORDC-TYPE-IS-ASK TO TRUE
025800     ELSE
025900         SET ORDC-TYPE-IS-BID TO TRUE
026000     END-IF.
