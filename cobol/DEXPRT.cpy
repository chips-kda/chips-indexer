000100*---------------------------------------------------------------*
000200*    DEXPRT  -  RUN-REPORT PRINT CONTROL AND LINE LAYOUTS
000300*    PAGE CONTROL FIELDS FOLLOW THE SHOP'S USUAL PRINTCTL
000400*    CONVENTION; THE DETAIL LINES BELOW ARE SPECIFIC TO THE
000500*    DEX POSTING RUN REPORT.
000600*    11/20/87  ADDED THE PER-PAIR SUMMARY LINE, REQ DEX-0009.
000700*---------------------------------------------------------------*
000800 01  DEXPRT-PAGE-CONTROL.
000900     05  LINE-COUNT                      PIC 9(03) COMP VALUE 99.
001000     05  LINES-ON-PAGE                   PIC 9(03) COMP
001100                                                     VALUE 55.
001200     05  PAGE-COUNT                      PIC 9(05) COMP VALUE 1.
001300     05  LINE-SPACEING                   PIC 9(02) COMP VALUE 1.
001400*---------------------------------------------------------------*
001500 01  DEXPRT-HEADING-LINE-1.
001600     05  FILLER                          PIC X(01) VALUE SPACE.
001700     05  FILLER                          PIC X(25) VALUE
001800         'DEX ORDER-EVENT POSTING '.
001900     05  FILLER                          PIC X(13) VALUE
002000         'RUN  - REPORT'.
002100     05  HL1-DATE.
002200         10  FILLER                      PIC X(07) VALUE
002300             ' DATE: '.
002400         10  HL1-MONTH-OUT               PIC XX.
002500         10  FILLER                      PIC X     VALUE '/'.
002600         10  HL1-DAY-OUT                 PIC XX.
002700         10  FILLER                      PIC X     VALUE '/'.
002800         10  HL1-YEAR-OUT                PIC XXXX.
002900     05  FILLER                          PIC X(10) VALUE
003000         '   PAGE: '.
003100     05  HL1-PAGE-NUM                    PIC ZZZZ9.
003200     05  FILLER                          PIC X(60) VALUE SPACE.
003300*---------------------------------------------------------------*
003400 01  DEXPRT-DETAIL-LINES.
003500*---------------------------------------------------------------*
003600     05  NEXT-REPORT-LINE                PIC X(132) VALUE SPACE.
003700*---------------------------------------------------------------*
003800     05  DL-PROGRESS-LINE.
003900         10  FILLER                      PIC X(22) VALUE
004000             'PROCESSING HEIGHT    '.
004100         10  DL-PROG-HEIGHT               PIC Z,ZZZ,ZZZ,ZZ9.
004200         10  FILLER                      PIC X(95) VALUE SPACE.
004300*---------------------------------------------------------------*
004400     05  DL-COMMIT-LINE.
004500         10  FILLER                      PIC X(22) VALUE
004600             'COMMITTED HEIGHT     '.
004700         10  DL-COMM-HEIGHT               PIC Z,ZZZ,ZZZ,ZZ9.
004800         10  FILLER                      PIC X(15) VALUE
004900             '  EVENTS POSTED'.
005000         10  DL-COMM-COUNT                PIC ZZZ,ZZ9.
005100         10  FILLER                      PIC X(73) VALUE SPACE.
005200*---------------------------------------------------------------*
005300     05  DL-ERROR-LINE.
005400         10  FILLER                      PIC X(16) VALUE
005500             '*** REJECTED - '.
005600         10  FILLER                      PIC X(08) VALUE
005700             'HEIGHT: '.
005800         10  DL-ERR-HEIGHT                PIC Z,ZZZ,ZZZ,ZZ9.
005900         10  FILLER                      PIC X(10) VALUE
006000             '  REASON: '.
006100         10  DL-ERR-REASON                PIC X(40).
006200         10  FILLER                      PIC X(47) VALUE SPACE.
006300*---------------------------------------------------------------*
006400     05  DL-STATS-TITLE-LINE.
006500         10  FILLER                      PIC X(30) VALUE
006600             'END OF RUN STATISTICS SUMMARY'.
006700         10  FILLER                      PIC X(102) VALUE SPACE.
006800*---------------------------------------------------------------*
006900     05  DL-STATS-COUNT-LINE.
007000         10  DL-CNT-LABEL                 PIC X(22).
007100         10  DL-CNT-VALUE                 PIC ZZZ,ZZ9.
007200         10  FILLER                      PIC X(97) VALUE SPACE.
007300*---------------------------------------------------------------*
007400     05  DL-STATS-PAIR-LINE.
007500         10  FILLER                      PIC X(08) VALUE
007600             'PAIR:   '.
007700         10  DL-PAIR-NAME                 PIC X(12).
007800         10  FILLER                      PIC X(12) VALUE
007900             '   ORDERS: '.
008000         10  DL-PAIR-COUNT                 PIC ZZZ,ZZ9.
008100         10  FILLER                      PIC X(95) VALUE SPACE.
008200*---------------------------------------------------------------*
008300     05  DL-STATS-VOLUME-LINE.
008400         10  DL-VOL-LABEL                 PIC X(30).
008500         10  DL-VOL-VALUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
008600         10  FILLER                      PIC X(87) VALUE SPACE.
