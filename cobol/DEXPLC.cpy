000100*---------------------------------------------------------------*
000200*    DEXPLC  -  PLACE-ORDER EVENT RECORD
000300*    ONE RECORD PER ORDER PLACEMENT POSTED AGAINST THE BOOK.
000400*    MAINTAINED BY:  DEX POSTING SUITE  (SEE DEXPOST)
000500*    04/09/91  WIDENED ACCOUNT/ORDER-ID FOR LONGER ACCOUNT
000600*              AND ORDER NUMBERS, REQ DEX-0014.
000700*---------------------------------------------------------------*
000800 01  PLACE-ORDER-EVENT.
000900     05  HEIGHT                          PIC 9(10).
001000     05  ACCOUNT                         PIC X(40).
001100     05  ORDER-ID                        PIC X(20).
001200     05  AMOUNT                          PIC S9(12)V9(6).
001300     05  PRICE                           PIC S9(12)V9(6).
001400     05  IS-ASK                          PIC X(01).
001500         88  PLC-SIDE-IS-ASK                   VALUE 'Y'.
001600         88  PLC-SIDE-IS-BID                   VALUE 'N'.
001700     05  ORDER-TIME                      PIC X(26).
001800     05  PAIR                            PIC X(12).
001900     05  DOLLAR-VALUE                    PIC S9(12)V9(6).
002000     05  TX-ID                           PIC X(20).
002100     05  FILLER                          PIC X(17).
