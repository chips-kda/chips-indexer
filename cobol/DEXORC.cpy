000100*---------------------------------------------------------------*
000200*    DEXORC  -  ORDER MASTER RECORD  (KEYED ON ORDER-ID)
000300*    HOLDS THE CURRENT STATE OF ONE BOOK ORDER - PLACEMENT,
000400*    RUNNING FILL TOTALS, DERIVED STATUS, CANCEL DETAIL.
000500*    MAINTAINED BY:  DEX POSTING SUITE  (SEE DEXPOST, DEXENG)
000600*    04/09/91  WIDENED ACCOUNT/ORDER-ID AND ADDED THE CANCEL
000700*              FIELDS AND TOTAL-FEES, REQ DEX-0014/DEX-0052.
000800*---------------------------------------------------------------*
000900 01  ORDER-RECORD.
001000     05  ORDER-ID                        PIC X(20).
001100     05  ACCOUNT                         PIC X(40).
001200     05  PAIR                            PIC X(12).
001300     05  ORIGINAL-AMOUNT                 PIC S9(12)V9(6).
001400     05  AMOUNT                          PIC S9(12)V9(6).
001500     05  FILLED-AMOUNT                   PIC S9(12)V9(6).
001600     05  PRICE                           PIC S9(12)V9(6).
001700     05  IS-ASK                          PIC X(01).
001800         88  ORDC-SIDE-IS-ASK                  VALUE 'Y'.
001900         88  ORDC-SIDE-IS-BID                  VALUE 'N'.
002000     05  ORDER-TYPE                      PIC X(03).
002100         88  ORDC-TYPE-IS-ASK                  VALUE 'ASK'.
002200         88  ORDC-TYPE-IS-BID                  VALUE 'BID'.
002300     05  ORDER-TIME                      PIC X(26).
002400     05  ORDER-TIME-PARTS REDEFINES ORDER-TIME.
002500         10  OTP-CALENDAR-PART           PIC X(10).
002600         10  FILLER                      PIC X(01).
002700         10  OTP-CLOCK-PART               PIC X(15).
002800     05  HEIGHT                          PIC 9(10).
002900     05  TX-ID                           PIC X(20).
003000     05  STATUS                          PIC X(16).
003100         88  ORDC-STATUS-ACTIVE                VALUE 'ACTIVE'.
003200         88  ORDC-STATUS-PARTIAL                VALUE
003300                                             'PARTIALLY_FILLED'.
003400         88  ORDC-STATUS-FILLED                VALUE 'FILLED'.
003500         88  ORDC-STATUS-CANCELLED             VALUE 'CANCELLED'.
003600     05  FILL-PERCENTAGE                 PIC S9(03)V9(02).
003700     05  AVERAGE-FILL-PRICE              PIC S9(12)V9(6).
003800     05  TOTAL-FILL-VALUE                PIC S9(12)V9(6).
003900     05  TOTAL-DOLLAR-VALUE              PIC S9(12)V9(6).
004000     05  TOTAL-FEES                      PIC S9(12)V9(6).
004100     05  NUMBER-OF-FILLS                 PIC 9(05).
004200     05  LAST-FILL-TIME                  PIC X(26).
004300     05  LAST-FILL-TIME-PARTS REDEFINES LAST-FILL-TIME.
004400         10  LFT-CALENDAR-PART           PIC X(10).
004500         10  FILLER                      PIC X(01).
004600         10  LFT-CLOCK-PART               PIC X(15).
004700     05  LAST-FILL-HEIGHT                PIC 9(10).
004800     05  LAST-UPDATED                    PIC 9(10).
004900     05  CANCELLED-AT                    PIC X(26).
005000     05  CANCEL-REASON                   PIC X(16).
005100         88  ORDC-REASON-USER-CANCELLED        VALUE
005200                                                 'USER_CANCELLED'.
005300     05  TOKEN-RETURNED                  PIC X(12).
005400     05  AMOUNT-RETURNED                 PIC S9(12)V9(6).
005500     05  FILLER                          PIC X(30).
