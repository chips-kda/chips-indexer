000100*---------------------------------------------------------------*
000200*    DEXMTC  -  MATCH-ORDER EVENT RECORD
000300*    ONE RECORD PER FILL AGAINST AN EXISTING MAKER ORDER.
000400*    MAINTAINED BY:  DEX POSTING SUITE  (SEE DEXPOST)
000500*    07/02/89  ADDED FEE FIELD, REQ DEX-0031.
000600*---------------------------------------------------------------*
000700 01  MATCH-ORDER-EVENT.
000800     05  HEIGHT                          PIC 9(10).
000900     05  MAKER                           PIC X(40).
001000     05  TAKER                           PIC X(40).
001100     05  ORDER-ID                        PIC X(20).
001200     05  AMOUNT                          PIC S9(12)V9(6).
001300     05  PRICE                           PIC S9(12)V9(6).
001400     05  IS-ASK                          PIC X(01).
001500         88  MTC-SIDE-IS-ASK                   VALUE 'Y'.
001600         88  MTC-SIDE-IS-BID                    VALUE 'N'.
001700     05  ORDER-TIME                      PIC X(26).
001800     05  PAIR                            PIC X(12).
001900     05  DOLLAR-VALUE                    PIC S9(12)V9(6).
002000     05  FEE                             PIC S9(12)V9(6).
002100     05  TX-ID                           PIC X(20).
002200     05  FILLER                          PIC X(21).
