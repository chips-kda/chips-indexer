000100*===============================================================*
000200* PROGRAM NAME:    DEXPOST
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* DEXPOST POSTS ORDER-BOOK ACTIVITY AGAINST THE ORDER MASTER
000600* AND THE TRADE JOURNAL.  EACH RUN PICKS UP WHERE THE LAST ONE
000700* LEFT OFF (BY BLOCK HEIGHT) AND WALKS THE THREE EVENT FEEDS -
000800* PLACEMENTS, FILLS, AND CANCELS - IN HEIGHT ORDER, POSTING
000900* PLACEMENTS BEFORE FILLS AND FILLS BEFORE CANCELS AT EACH
001000* HEIGHT SO AN ORDER ALWAYS EXISTS BEFORE IT IS TOUCHED.
001100*
001200* MAINTENENCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 02/14/84 DAVID QUINTERO  CREATED - ORIGINAL ORDER POSTING       DEX0001 
001600*                          DRIVER, REQ DEX-0001.                  DEX0001 
001700* 08/03/85 DAVID QUINTERO  CORRECTED HEIGHT COMPARE WHEN TWO      DEX0006 
001800*                          FEEDS TIE, REQ DEX-0006.               DEX0006 
001900* 11/20/87 DAVID QUINTERO  ADDED PER-PAIR ORDER COUNTS TO THE     DEX0009 
002000*                          END-OF-RUN REPORT, REQ DEX-0009.       DEX0009 
002100* 03/11/88 ED ACKERMAN     WIDENED ACCOUNT AND ORDER-ID FOR       DEX0014 
002200*                          LONGER IDENTIFIERS, REQ DEX-0014.      DEX0014 
002300* 07/02/89 DAVID QUINTERO  ADDED FEE TOTALS TO THE VOLUME         DEX0031 
002400*                          REPORT LINES, REQ DEX-0031.            DEX0031 
002500* 04/09/91 ED ACKERMAN     ADDED CANCEL-ORDER FEED AND THE        DEX0052 
002600*                          SINGLE-INSTANCE RUN LOCK, REQ          DEX0052 
002700*                          DEX-0052.                              DEX0052 
002800* 02/18/94 DAVID QUINTERO  CHANGED ORDERS-FILE FREE SPACE         DEX0061 
002900*                          PERCENTAGE AT THE REQUEST OF DASD      DEX0061 
003000*                          SUPPORT, REQ DEX-0061.                 DEX0061 
003100* 06/25/96 ED ACKERMAN     ADDED DESCENDING SORT OF THE PAIR      DEX0070 
003200*                          TABLE ON THE STATISTICS REPORT,        DEX0070 
003300*                          REQ DEX-0070.                          DEX0070 
003400* 09/14/98 DAVID QUINTERO  Y2K - WINDOWED THE RUN DATE CENTURY    DEX0088 
003500*                          SO CANCELLED-AT TIMESTAMPS STAY        DEX0088 
003600*                          CORRECT PAST 1999, REQ DEX-0088.       DEX0088 
003700* 01/11/99 ED ACKERMAN     Y2K - VERIFIED CONTROL FILE AND        DEX0088 
003800*                          REPORT DATE FIELDS ROLL OVER           DEX0088 
003900*                          CLEANLY, REQ DEX-0088.                 DEX0088 
004000* 05/02/01 DAVID QUINTERO  RAISED THE PAIR TABLE SIZE - BOOK      DEX0104 
004100*                          HAS OUTGROWN 50 PAIRS, REQ DEX-0104.   DEX0104 
004200* 10/30/03 ED ACKERMAN     ADDED DOLLAR-VALUE EDIT TO PLACE       DEX0119 
004300*                          AND MATCH VALIDATION, REQ DEX-0119.    DEX0119 
004400*===============================================================*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    DEXPOST.
004700 AUTHOR.        DAVID QUINTERO.
004800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004900 DATE-WRITTEN.  02/14/84.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3081.
005800 OBJECT-COMPUTER. IBM-3081.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*---------------------------------------------------------------*
006200 INPUT-OUTPUT SECTION.
006300*---------------------------------------------------------------*
006400 FILE-CONTROL.
006500     SELECT PLACE-EVENT-FILE ASSIGN TO PLACDD
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS PLACE-FILE-STATUS.
006800*
006900     SELECT MATCH-EVENT-FILE ASSIGN TO MATCDD
007000       ORGANIZATION IS SEQUENTIAL
007100       FILE STATUS IS MATCH-FILE-STATUS.
007200*
007300     SELECT CANCEL-EVENT-FILE ASSIGN TO CANCDD
007400       ORGANIZATION IS SEQUENTIAL
007500       FILE STATUS IS CANCEL-FILE-STATUS.
007600*
007700     SELECT ORDERS-FILE ASSIGN TO ORDRDD
007800       ORGANIZATION IS INDEXED
007900       ACCESS MODE IS DYNAMIC
008000       RECORD KEY IS ORDER-ID OF ORDER-RECORD
008100       FILE STATUS IS ORDERS-FILE-STATUS.
008200*
008300     SELECT TRADES-FILE ASSIGN TO TRADDD
008400       ORGANIZATION IS SEQUENTIAL
008500       FILE STATUS IS TRADES-FILE-STATUS.
008600*
008700     SELECT CONTROL-FILE ASSIGN TO CTLDD
008800       ORGANIZATION IS INDEXED
008900       ACCESS MODE IS DYNAMIC
009000       RECORD KEY IS CTL-KEY OF CONTROL-RECORD
009100       FILE STATUS IS CONTROL-FILE-STATUS.
009200*
009300     SELECT REPORT-FILE ASSIGN TO RPTDD
009400       ORGANIZATION IS SEQUENTIAL
009500       FILE STATUS IS REPORT-FILE-STATUS.
009600*===============================================================*
009700 DATA DIVISION.
009800*---------------------------------------------------------------*
009900 FILE SECTION.
010000*---------------------------------------------------------------*
010100 FD  PLACE-EVENT-FILE
010200      DATA RECORD IS PLACE-ORDER-EVENT.
010300     COPY DEXPLC.
010400*---------------------------------------------------------------*
010500 FD  MATCH-EVENT-FILE
010600      DATA RECORD IS MATCH-ORDER-EVENT.
010700     COPY DEXMTC.
010800*---------------------------------------------------------------*
010900 FD  CANCEL-EVENT-FILE
011000      DATA RECORD IS CANCEL-ORDER-EVENT.
011100     COPY DEXCNC.
011200*---------------------------------------------------------------*
011300 FD  ORDERS-FILE
011400      DATA RECORD IS ORDER-RECORD.
011500     COPY DEXORC.
011600*---------------------------------------------------------------*
011700 FD  TRADES-FILE
011800      DATA RECORD IS TRADE-RECORD.
011900     COPY DEXTRC.
012000*---------------------------------------------------------------*
012100 FD  CONTROL-FILE
012200      DATA RECORD IS CONTROL-RECORD.
012300     COPY DEXCKP.
012400*---------------------------------------------------------------*
012500 FD  REPORT-FILE
012600      RECORDING MODE IS F.
012700 01  REPORT-RECORD.
012800*    05  CC                     PIC X(01).
012900     05  PRINT-LINE              PIC X(132).
013000*---------------------------------------------------------------*
013100 WORKING-STORAGE SECTION.
013200*---------------------------------------------------------------*
013300 01  WS-FILE-STATUS-FIELDS.
013400     05  PLACE-FILE-STATUS            PIC X(02).
013500         88  PLACE-FILE-OK                  VALUE '00'.
013600         88  PLACE-EOF                      VALUE '10'.
013700     05  MATCH-FILE-STATUS            PIC X(02).
013800         88  MATCH-FILE-OK                  VALUE '00'.
013900         88  MATCH-EOF                      VALUE '10'.
014000     05  CANCEL-FILE-STATUS           PIC X(02).
014100         88  CANCEL-FILE-OK                 VALUE '00'.
014200         88  CANCEL-EOF                     VALUE '10'.
014300     05  ORDERS-FILE-STATUS           PIC X(02).
014400         88  ORDERS-FILE-OK                 VALUE '00'.
014500         88  ORDERS-FILE-NOTFND             VALUE '23'.
014600     05  TRADES-FILE-STATUS           PIC X(02).
014700         88  TRADES-FILE-OK                 VALUE '00'.
014800     05  CONTROL-FILE-STATUS          PIC X(02).
014900         88  CONTROL-FILE-OK                VALUE '00'.
015000         88  CONTROL-FILE-NOTFND            VALUE '23'.
015100     05  REPORT-FILE-STATUS           PIC X(02).
015200         88  REPORT-FILE-OK                 VALUE '00'.
015300*---------------------------------------------------------------*
015400 01  WS-SWITCHES.
015500     05  WS-LOCK-SW                   PIC X(01) VALUE 'N'.
015600         88  DEXPOST-LOCK-ACQUIRED          VALUE 'Y'.
015700         88  DEXPOST-LOCK-DENIED            VALUE 'N'.
015800     05  WS-CONTROL-OPEN-SW           PIC X(01) VALUE 'N'.
015900         88  CONTROL-FILE-IS-OPEN           VALUE 'Y'.
016000     05  WS-PLACE-VALID-SW            PIC X(01) VALUE 'Y'.
016100         88  PLACE-EVENT-VALID               VALUE 'Y'.
016200         88  PLACE-EVENT-INVALID             VALUE 'N'.
016300     05  WS-MATCH-VALID-SW            PIC X(01) VALUE 'Y'.
016400         88  MATCH-EVENT-VALID               VALUE 'Y'.
016500         88  MATCH-EVENT-INVALID             VALUE 'N'.
016600     05  WS-CANCEL-VALID-SW           PIC X(01) VALUE 'Y'.
016700         88  CANCEL-EVENT-VALID               VALUE 'Y'.
016800         88  CANCEL-EVENT-INVALID             VALUE 'N'.
016900*---------------------------------------------------------------*
017000 01  WS-HEIGHT-FIELDS.
017100     05  WS-CURRENT-HEIGHT            PIC 9(10) COMP.
017200     05  WS-CHECKPOINT-HEIGHT         PIC 9(10) COMP.
017300     05  WS-EVENTS-POSTED-THIS-HEIGHT PIC 9(07) COMP.
017400*---------------------------------------------------------------*
017500 01  WS-RUN-DATE-FIELDS.
017600     05  WS-TODAY                     PIC 9(06).
017700     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
017800         10  WS-RUN-YY                PIC 9(02).
017900         10  WS-RUN-MM                PIC 9(02).
018000         10  WS-RUN-DD                PIC 9(02).
018100     05  WS-RUN-CCYY                  PIC 9(04).
018200     05  WS-RUN-TIME                  PIC 9(08).
018300     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.
018400         10  WS-RUN-HH                PIC 9(02).
018500         10  WS-RUN-MN                PIC 9(02).
018600         10  WS-RUN-SS                PIC 9(02).
018700         10  WS-RUN-HS                PIC 9(02).
018800*---------------------------------------------------------------*
018900 01  WS-STATISTICS-FIELDS.
019000     05  WS-ORDER-COUNT-TOTAL         PIC 9(07) COMP VALUE 0.
019100     05  WS-ORDER-COUNT-ACTIVE        PIC 9(07) COMP VALUE 0.
019200     05  WS-ORDER-COUNT-FILLED        PIC 9(07) COMP VALUE 0.
019300     05  WS-ORDER-COUNT-PARTIAL       PIC 9(07) COMP VALUE 0.
019400     05  WS-ORDER-COUNT-CANCELLED     PIC 9(07) COMP VALUE 0.
019500     05  WS-TRADE-COUNT               PIC 9(07) COMP VALUE 0.
019600     05  WS-TOTAL-DOLLAR-VOLUME       PIC S9(14)V9(6) VALUE 0.
019700     05  WS-TOTAL-FEES                PIC S9(14)V9(6) VALUE 0.
019800     05  WS-AVG-DOLLAR-VALUE          PIC S9(14)V9(6) VALUE 0.
019900     05  WS-AVG-FEE                   PIC S9(14)V9(6) VALUE 0.
020000     05  WS-PAIR-TABLE-SIZE           PIC S9(04) COMP VALUE 0.
020100*---------------------------------------------------------------*
020200 01  PAIR-STATISTICS-TABLE.
020300     05  PST-ENTRY OCCURS 1 TO 200 TIMES
020400             DEPENDING ON WS-PAIR-TABLE-SIZE
020500             INDEXED BY PST-IDX.
020600         10  PST-PAIR                 PIC X(12).
020700         10  PST-ORDER-COUNT           PIC 9(07) COMP.
020800*---------------------------------------------------------------*
020900 01  WS-SORT-FIELDS.
021000     05  WS-SORT-OUTER                PIC S9(04) COMP.
021100     05  WS-SORT-INNER                PIC S9(04) COMP.
021200     05  WS-SORT-HOLD-PAIR            PIC X(12).
021300     05  WS-SORT-HOLD-COUNT           PIC 9(07) COMP.
021400*---------------------------------------------------------------*
021500     COPY DEXLNK.
021600*---------------------------------------------------------------*
021700     COPY DEXPRT.
021800*===============================================================*
021900 PROCEDURE DIVISION.
022000*---------------------------------------------------------------*
022100 0000-MAIN-PROCESSING.
022200*---------------------------------------------------------------*
022300     PERFORM 1000-ACQUIRE-RUN-LOCK.
022400     IF DEXPOST-LOCK-ACQUIRED
022500         PERFORM 1100-OPEN-REPORT-FILE
022600         PERFORM 1200-READ-CHECKPOINT
022700         PERFORM 1300-OPEN-EVENT-FILES
022800         PERFORM 1400-PRIME-EVENT-FILES
022900         PERFORM 2000-PROCESS-ONE-HEIGHT
023000             UNTIL PLACE-EOF AND MATCH-EOF AND CANCEL-EOF
023100         PERFORM 3000-CLOSE-EVENT-FILES
023200         PERFORM 6000-BUILD-STATISTICS
023300         PERFORM 7000-PRINT-STATISTICS-REPORT
023400         PERFORM 9900-CLOSE-REPORT-FILE
023500     END-IF.
023600     PERFORM 9800-RELEASE-RUN-LOCK.
023700     GOBACK.
023800*---------------------------------------------------------------*
023900 1000-ACQUIRE-RUN-LOCK.
024000*---------------------------------------------------------------*
024100     ACCEPT WS-TODAY FROM DATE.
024200     ACCEPT WS-RUN-TIME FROM TIME.
024300     PERFORM 1050-BUILD-RUN-TIMESTAMP.
024400     SET DEXPOST-LOCK-DENIED TO TRUE.
024500     OPEN I-O CONTROL-FILE.
024600     IF CONTROL-FILE-OK
024700         SET CONTROL-FILE-IS-OPEN TO TRUE
024800         MOVE 'LOCK' TO CTL-KEY OF CONTROL-RECORD
024900         READ CONTROL-FILE
025000             INVALID KEY
025100                 PERFORM 1010-SET-LOCK-HELD
025200             NOT INVALID KEY
025300                 IF CTL-LOCK-FREE
025400                     PERFORM 1010-SET-LOCK-HELD
025500                 ELSE
025600                     DISPLAY
025700                       'DEXPOST: RUN LOCK ALREADY HELD - EXITING'
025800                 END-IF
025900         END-READ
026000     ELSE
026100         DISPLAY 'DEXPOST: CANNOT OPEN CONTROL FILE, STATUS= '
026200             CONTROL-FILE-STATUS
026300     END-IF.
026400*---------------------------------------------------------------*
026500 1010-SET-LOCK-HELD.
026600*---------------------------------------------------------------*
026700     MOVE 'LOCK' TO CTL-KEY OF CONTROL-RECORD.
026800     SET CTL-LOCK-HELD TO TRUE.
026900     REWRITE CONTROL-RECORD
027000         INVALID KEY
027100             MOVE 'LOCK' TO CTL-KEY OF CONTROL-RECORD
027200             SET CTL-LOCK-HELD TO TRUE
027300             WRITE CONTROL-RECORD
027400     END-REWRITE.
027500     SET DEXPOST-LOCK-ACQUIRED TO TRUE.
027600*---------------------------------------------------------------*
027700 1050-BUILD-RUN-TIMESTAMP.
027800*---------------------------------------------------------------*
027900*    Y2K WINDOWING - REQ DEX-0088.  ACCEPT FROM DATE ONLY GIVES
028000*    A TWO-DIGIT YEAR SO WE WINDOW IT TO A FOUR-DIGIT CENTURY
028100*    BEFORE IT GOES ON A CANCELLED-AT OR RUN-TIMESTAMP FIELD.
028200     IF WS-RUN-YY < 50
028300         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
028400     ELSE
028500         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
028600     END-IF.
028700     STRING WS-RUN-CCYY    DELIMITED BY SIZE
028800            '-'            DELIMITED BY SIZE
028900            WS-RUN-MM      DELIMITED BY SIZE
029000            '-'            DELIMITED BY SIZE
029100            WS-RUN-DD      DELIMITED BY SIZE
029200         INTO DRT-CALENDAR-PART
029300     END-STRING.
029400     STRING WS-RUN-HH      DELIMITED BY SIZE
029500            '.'            DELIMITED BY SIZE
029600            WS-RUN-MN      DELIMITED BY SIZE
029700            '.'            DELIMITED BY SIZE
029800            WS-RUN-SS      DELIMITED BY SIZE
029900            '.'            DELIMITED BY SIZE
030000            WS-RUN-HS      DELIMITED BY SIZE
030100            '0000'         DELIMITED BY SIZE
030200         INTO DRT-CLOCK-PART
030300     END-STRING.
030400*---------------------------------------------------------------*
030500 1100-OPEN-REPORT-FILE.
030600*---------------------------------------------------------------*
030700     OPEN OUTPUT REPORT-FILE.
030800     MOVE WS-RUN-CCYY        TO HL1-YEAR-OUT.
030900     MOVE WS-RUN-MM          TO HL1-MONTH-OUT.
031000     MOVE WS-RUN-DD          TO HL1-DAY-OUT.
031100*---------------------------------------------------------------*
031200 1200-READ-CHECKPOINT.
031300*---------------------------------------------------------------*
031400     MOVE 'CKPT' TO CTL-KEY OF CONTROL-RECORD.
031500     READ CONTROL-FILE
031600         INVALID KEY
031700             MOVE ZERO TO WS-CHECKPOINT-HEIGHT
031800             MOVE 'CKPT' TO CTL-KEY OF CONTROL-RECORD
031900             MOVE ZERO TO CTL-CHECKPOINT-HEIGHT
032000             WRITE CONTROL-RECORD
032100         NOT INVALID KEY
032200             MOVE CTL-CHECKPOINT-HEIGHT TO WS-CHECKPOINT-HEIGHT
032300     END-READ.
032400*---------------------------------------------------------------*
032500 1300-OPEN-EVENT-FILES.
032600*---------------------------------------------------------------*
032700     OPEN INPUT PLACE-EVENT-FILE, MATCH-EVENT-FILE,
032800                CANCEL-EVENT-FILE.
032900     OPEN I-O ORDERS-FILE.
033000     OPEN EXTEND TRADES-FILE.
033100*---------------------------------------------------------------*
033200 1400-PRIME-EVENT-FILES.
033300*---------------------------------------------------------------*
033400     PERFORM 8100-READ-PLACE-EVENT.
033500     PERFORM 8200-READ-MATCH-EVENT.
033600     PERFORM 8300-READ-CANCEL-EVENT.
033700*---------------------------------------------------------------*
033800 2000-PROCESS-ONE-HEIGHT.
033900*---------------------------------------------------------------*
034000     PERFORM 2100-DETERMINE-NEXT-HEIGHT.
034100     MOVE ZERO TO WS-EVENTS-POSTED-THIS-HEIGHT.
034200     MOVE WS-CURRENT-HEIGHT TO DL-PROG-HEIGHT.
034300     MOVE DL-PROGRESS-LINE TO NEXT-REPORT-LINE.
034400     PERFORM 9000-PRINT-REPORT-LINE.
034500     PERFORM 2200-POST-PLACE-EVENTS-AT-HEIGHT.
034600     PERFORM 2300-POST-MATCH-EVENTS-AT-HEIGHT.
034700     PERFORM 2400-POST-CANCEL-EVENTS-AT-HEIGHT.
034800     PERFORM 2500-COMMIT-HEIGHT.
034900*---------------------------------------------------------------*
035000 2100-DETERMINE-NEXT-HEIGHT.
035100*---------------------------------------------------------------*
035200     MOVE 9999999999 TO WS-CURRENT-HEIGHT.
035300     IF NOT PLACE-EOF
035400         AND HEIGHT OF PLACE-ORDER-EVENT < WS-CURRENT-HEIGHT
035500         MOVE HEIGHT OF PLACE-ORDER-EVENT TO WS-CURRENT-HEIGHT
035600     END-IF.
035700     IF NOT MATCH-EOF
035800         AND HEIGHT OF MATCH-ORDER-EVENT < WS-CURRENT-HEIGHT
035900         MOVE HEIGHT OF MATCH-ORDER-EVENT TO WS-CURRENT-HEIGHT
036000     END-IF.
036100     IF NOT CANCEL-EOF
036200         AND HEIGHT OF CANCEL-ORDER-EVENT < WS-CURRENT-HEIGHT
036300         MOVE HEIGHT OF CANCEL-ORDER-EVENT TO WS-CURRENT-HEIGHT
036400     END-IF.
036500*---------------------------------------------------------------*
036600 2200-POST-PLACE-EVENTS-AT-HEIGHT.
036700*---------------------------------------------------------------*
036800     PERFORM 2210-POST-ONE-PLACE-EVENT
036900         UNTIL PLACE-EOF
037000         OR HEIGHT OF PLACE-ORDER-EVENT NOT = WS-CURRENT-HEIGHT.
037100*---------------------------------------------------------------*
037200 2210-POST-ONE-PLACE-EVENT.
037300*---------------------------------------------------------------*
037400     PERFORM 4100-VALIDATE-PLACE-EVENT.
037500     IF PLACE-EVENT-VALID
037600         PERFORM 5100-POST-PLACE-ORDER
037700     ELSE
037800         MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
037900         MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
038000         PERFORM 9000-PRINT-REPORT-LINE
038100     END-IF.
038200     PERFORM 8100-READ-PLACE-EVENT.
038300*---------------------------------------------------------------*
038400 2300-POST-MATCH-EVENTS-AT-HEIGHT.
038500*---------------------------------------------------------------*
038600     PERFORM 2310-POST-ONE-MATCH-EVENT
038700         UNTIL MATCH-EOF
038800         OR HEIGHT OF MATCH-ORDER-EVENT NOT = WS-CURRENT-HEIGHT.
038900*---------------------------------------------------------------*
039000 2310-POST-ONE-MATCH-EVENT.
039100*---------------------------------------------------------------*
039200     PERFORM 4200-VALIDATE-MATCH-EVENT.
039300     IF MATCH-EVENT-VALID
039400         PERFORM 5200-POST-MATCH-ORDER
039500     ELSE
039600         MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
039700         MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
039800         PERFORM 9000-PRINT-REPORT-LINE
039900     END-IF.
040000     PERFORM 8200-READ-MATCH-EVENT.
040100*---------------------------------------------------------------*
040200 2400-POST-CANCEL-EVENTS-AT-HEIGHT.
040300*---------------------------------------------------------------*
040400     PERFORM 2410-POST-ONE-CANCEL-EVENT
040500         UNTIL CANCEL-EOF
040600         OR HEIGHT OF CANCEL-ORDER-EVENT NOT = WS-CURRENT-HEIGHT.
040700*---------------------------------------------------------------*
040800 2410-POST-ONE-CANCEL-EVENT.
040900*---------------------------------------------------------------*
041000     PERFORM 4300-VALIDATE-CANCEL-EVENT.
041100     IF CANCEL-EVENT-VALID
041200         PERFORM 5300-POST-CANCEL-ORDER
041300     ELSE
041400         MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
041500         MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
041600         PERFORM 9000-PRINT-REPORT-LINE
041700     END-IF.
041800     PERFORM 8300-READ-CANCEL-EVENT.
041900*---------------------------------------------------------------*
042000 2500-COMMIT-HEIGHT.
042100*---------------------------------------------------------------*
042200*    THE CHECKPOINT ONLY MOVES FORWARD ONCE EVERY EVENT AT THIS
042300*    HEIGHT HAS POSTED, SO A RERUN AFTER AN ABEND REPROCESSES
042400*    THE WHOLE HEIGHT.  PLACE-ORDER IS INSERT-ONLY ON ORDER-ID
042500*    (SEE 5100), SO REPROCESSING A HEIGHT NEVER DUPLICATES AN
042600*    ORDER.  REQ DEX-0052.
042700     MOVE 'CKPT' TO CTL-KEY OF CONTROL-RECORD.
042800     READ CONTROL-FILE
042900         INVALID KEY
043000             DISPLAY 'DEXPOST: CHECKPOINT RECORD MISSING'
043100     END-READ.
043200     MOVE WS-CURRENT-HEIGHT TO CTL-CHECKPOINT-HEIGHT.
043300     REWRITE CONTROL-RECORD.
043400     MOVE WS-CURRENT-HEIGHT TO WS-CHECKPOINT-HEIGHT.
043500     MOVE WS-CURRENT-HEIGHT TO DL-COMM-HEIGHT.
043600     MOVE WS-EVENTS-POSTED-THIS-HEIGHT TO DL-COMM-COUNT.
043700     MOVE DL-COMMIT-LINE TO NEXT-REPORT-LINE.
043800     PERFORM 9000-PRINT-REPORT-LINE.
043900*---------------------------------------------------------------*
044000 3000-CLOSE-EVENT-FILES.
044100*---------------------------------------------------------------*
044200     CLOSE PLACE-EVENT-FILE, MATCH-EVENT-FILE, CANCEL-EVENT-FILE,
044300           ORDERS-FILE, TRADES-FILE.
044400*---------------------------------------------------------------*
044500 4100-VALIDATE-PLACE-EVENT.
044600*---------------------------------------------------------------*
044700     SET PLACE-EVENT-VALID TO TRUE.
044800     EVALUATE TRUE
044900         WHEN ACCOUNT OF PLACE-ORDER-EVENT = SPACES
045000             SET PLACE-EVENT-INVALID TO TRUE
045100             MOVE 'PLACE: ACCOUNT IS BLANK' TO DL-ERR-REASON
045200         WHEN ORDER-ID OF PLACE-ORDER-EVENT = SPACES
045300             SET PLACE-EVENT-INVALID TO TRUE
045400             MOVE 'PLACE: ORDER-ID IS BLANK' TO DL-ERR-REASON
045500         WHEN PAIR OF PLACE-ORDER-EVENT = SPACES
045600             SET PLACE-EVENT-INVALID TO TRUE
045700             MOVE 'PLACE: PAIR IS BLANK' TO DL-ERR-REASON
045800         WHEN AMOUNT OF PLACE-ORDER-EVENT NOT > ZERO
045900             SET PLACE-EVENT-INVALID TO TRUE
046000             MOVE 'PLACE: AMOUNT NOT POSITIVE' TO DL-ERR-REASON
046100         WHEN PRICE OF PLACE-ORDER-EVENT NOT > ZERO
046200             SET PLACE-EVENT-INVALID TO TRUE
046300             MOVE 'PLACE: PRICE NOT POSITIVE' TO DL-ERR-REASON
046400         WHEN DOLLAR-VALUE OF PLACE-ORDER-EVENT NOT > ZERO
046500             SET PLACE-EVENT-INVALID TO TRUE
046600             MOVE 'PLACE: DOLLAR-VALUE NOT POSITIVE'
046700                 TO DL-ERR-REASON
046800         WHEN OTHER
046900             CONTINUE
047000     END-EVALUATE.
047100*---------------------------------------------------------------*
047200 4200-VALIDATE-MATCH-EVENT.
047300*---------------------------------------------------------------*
047400     SET MATCH-EVENT-VALID TO TRUE.
047500     EVALUATE TRUE
047600         WHEN MAKER OF MATCH-ORDER-EVENT = SPACES
047700             SET MATCH-EVENT-INVALID TO TRUE
047800             MOVE 'MATCH: MAKER IS BLANK' TO DL-ERR-REASON
047900         WHEN TAKER OF MATCH-ORDER-EVENT = SPACES
048000             SET MATCH-EVENT-INVALID TO TRUE
048100             MOVE 'MATCH: TAKER IS BLANK' TO DL-ERR-REASON
048200         WHEN ORDER-ID OF MATCH-ORDER-EVENT = SPACES
048300             SET MATCH-EVENT-INVALID TO TRUE
048400             MOVE 'MATCH: ORDER-ID IS BLANK' TO DL-ERR-REASON
048500         WHEN PAIR OF MATCH-ORDER-EVENT = SPACES
048600             SET MATCH-EVENT-INVALID TO TRUE
048700             MOVE 'MATCH: PAIR IS BLANK' TO DL-ERR-REASON
048800         WHEN AMOUNT OF MATCH-ORDER-EVENT NOT > ZERO
048900             SET MATCH-EVENT-INVALID TO TRUE
049000             MOVE 'MATCH: AMOUNT NOT POSITIVE' TO DL-ERR-REASON
049100         WHEN PRICE OF MATCH-ORDER-EVENT NOT > ZERO
049200             SET MATCH-EVENT-INVALID TO TRUE
049300             MOVE 'MATCH: PRICE NOT POSITIVE' TO DL-ERR-REASON
049400         WHEN DOLLAR-VALUE OF MATCH-ORDER-EVENT NOT > ZERO
049500             SET MATCH-EVENT-INVALID TO TRUE
049600             MOVE 'MATCH: DOLLAR-VALUE NOT POSITIVE'
049700                 TO DL-ERR-REASON
049800         WHEN FEE OF MATCH-ORDER-EVENT < ZERO
049900             SET MATCH-EVENT-INVALID TO TRUE
050000             MOVE 'MATCH: FEE IS NEGATIVE' TO DL-ERR-REASON
050100         WHEN OTHER
050200             CONTINUE
050300     END-EVALUATE.
050400*---------------------------------------------------------------*
050500 4300-VALIDATE-CANCEL-EVENT.
050600*---------------------------------------------------------------*
050700     SET CANCEL-EVENT-VALID TO TRUE.
050800     EVALUATE TRUE
050900         WHEN ACCOUNT OF CANCEL-ORDER-EVENT = SPACES
051000             SET CANCEL-EVENT-INVALID TO TRUE
051100             MOVE 'CANCEL: ACCOUNT IS BLANK' TO DL-ERR-REASON
051200         WHEN ORDER-ID OF CANCEL-ORDER-EVENT = SPACES
051300             SET CANCEL-EVENT-INVALID TO TRUE
051400             MOVE 'CANCEL: ORDER-ID IS BLANK' TO DL-ERR-REASON
051500         WHEN TOKEN-RETURNED OF CANCEL-ORDER-EVENT = SPACES
051600             SET CANCEL-EVENT-INVALID TO TRUE
051700             MOVE 'CANCEL: TOKEN-RETURNED IS BLANK'
051800                 TO DL-ERR-REASON
051900         WHEN AMOUNT OF CANCEL-ORDER-EVENT < ZERO
052000             SET CANCEL-EVENT-INVALID TO TRUE
052100             MOVE 'CANCEL: AMOUNT IS NEGATIVE' TO DL-ERR-REASON
052200         WHEN OTHER
052300             CONTINUE
052400     END-EVALUATE.
052500*---------------------------------------------------------------*
052600 5100-POST-PLACE-ORDER.
052700*---------------------------------------------------------------*
052800*    INSERT-ONLY ON ORDER-ID - A DUPLICATE PLACEMENT IS A
052900*    REPLAYED EVENT FROM A RERUN AND LEAVES THE EXISTING ORDER
053000*    UNTOUCHED.  REQ DEX-0052.
053100     MOVE ORDER-ID OF PLACE-ORDER-EVENT TO ORDER-ID OF
053200         ORDER-RECORD.
053300     READ ORDERS-FILE
053400         INVALID KEY
053500             PERFORM 5110-CREATE-NEW-ORDER
053600         NOT INVALID KEY
053700             ADD 1 TO WS-EVENTS-POSTED-THIS-HEIGHT
053800     END-READ.
053900*---------------------------------------------------------------*
054000 5110-CREATE-NEW-ORDER.
054100*---------------------------------------------------------------*
054200     SET DEXENG-EVENT-IS-PLACE TO TRUE.
054300     CALL 'DEXENG' USING DEXENG-CONTROL-AREA, PLACE-ORDER-EVENT,
054400         MATCH-ORDER-EVENT, CANCEL-ORDER-EVENT, ORDER-RECORD,
054500         TRADE-RECORD.
054600     IF DEXENG-RETURN-OK
054700         WRITE ORDER-RECORD
054800             INVALID KEY
054900                 DISPLAY 'DEXPOST: DUPLICATE WRITE REJECTED '
055000                     ORDER-ID OF ORDER-RECORD
055100         END-WRITE
055200         ADD 1 TO WS-EVENTS-POSTED-THIS-HEIGHT
055300     ELSE
055400         MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
055500         MOVE DEXENG-ERROR-REASON TO DL-ERR-REASON
055600         MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
055700         PERFORM 9000-PRINT-REPORT-LINE
055800     END-IF.
055900*---------------------------------------------------------------*
056000 5200-POST-MATCH-ORDER.
056100*---------------------------------------------------------------*
056200     MOVE ORDER-ID OF MATCH-ORDER-EVENT TO ORDER-ID OF
056300         ORDER-RECORD.
056400     READ ORDERS-FILE
056500         INVALID KEY
056600             MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
056700             MOVE 'MATCH: ORDER NOT FOUND' TO DL-ERR-REASON
056800             MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
056900             PERFORM 9000-PRINT-REPORT-LINE
057000         NOT INVALID KEY
057100             PERFORM 5210-APPLY-MATCH
057200     END-READ.
057300*---------------------------------------------------------------*
057400 5210-APPLY-MATCH.
057500*---------------------------------------------------------------*
057600     SET DEXENG-EVENT-IS-MATCH TO TRUE.
057700     CALL 'DEXENG' USING DEXENG-CONTROL-AREA, PLACE-ORDER-EVENT,
057800         MATCH-ORDER-EVENT, CANCEL-ORDER-EVENT, ORDER-RECORD,
057900         TRADE-RECORD.
058000     IF DEXENG-RETURN-OK
058100         REWRITE ORDER-RECORD.
058200         WRITE TRADE-RECORD.
058300         ADD 1 TO WS-EVENTS-POSTED-THIS-HEIGHT
058400     ELSE
058500         MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
058600         MOVE DEXENG-ERROR-REASON TO DL-ERR-REASON
058700         MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
058800         PERFORM 9000-PRINT-REPORT-LINE
058900     END-IF.
059000*---------------------------------------------------------------*
059100 5300-POST-CANCEL-ORDER.
059200*---------------------------------------------------------------*
059300     MOVE ORDER-ID OF CANCEL-ORDER-EVENT TO ORDER-ID OF
059400         ORDER-RECORD.
059500     READ ORDERS-FILE
059600         INVALID KEY
059700             MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
059800             MOVE 'CANCEL: ORDER NOT FOUND' TO DL-ERR-REASON
059900             MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
060000             PERFORM 9000-PRINT-REPORT-LINE
060100         NOT INVALID KEY
060200             IF ACCOUNT OF ORDER-RECORD NOT =
060300                 ACCOUNT OF CANCEL-ORDER-EVENT
060400                 MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
060500                 MOVE 'CANCEL: OWNERSHIP MISMATCH'
060600                     TO DL-ERR-REASON
060700                 MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
060800                 PERFORM 9000-PRINT-REPORT-LINE
060900             ELSE
061000                 PERFORM 5310-APPLY-CANCEL
061100             END-IF
061200     END-READ.
061300*---------------------------------------------------------------*
061400 5310-APPLY-CANCEL.
061500*---------------------------------------------------------------*
061600     SET DEXENG-EVENT-IS-CANCEL TO TRUE.
061700     CALL 'DEXENG' USING DEXENG-CONTROL-AREA, PLACE-ORDER-EVENT,
061800         MATCH-ORDER-EVENT, CANCEL-ORDER-EVENT, ORDER-RECORD,
061900         TRADE-RECORD.
062000     IF DEXENG-RETURN-OK
062100         REWRITE ORDER-RECORD.
062200         ADD 1 TO WS-EVENTS-POSTED-THIS-HEIGHT
062300     ELSE
062400         MOVE WS-CURRENT-HEIGHT TO DL-ERR-HEIGHT
062500         MOVE DEXENG-ERROR-REASON TO DL-ERR-REASON
062600         MOVE DL-ERROR-LINE TO NEXT-REPORT-LINE
062700         PERFORM 9000-PRINT-REPORT-LINE
062800     END-IF.
062900*---------------------------------------------------------------*
063000 6000-BUILD-STATISTICS.
063100*---------------------------------------------------------------*
063200     CLOSE ORDERS-FILE.
063300     OPEN INPUT ORDERS-FILE.
063400     PERFORM 6100-ACCUMULATE-ORDER-RECORD
063500         UNTIL ORDERS-FILE-STATUS = '10'.
063600     CLOSE ORDERS-FILE.
063700     OPEN INPUT TRADES-FILE.
063800     PERFORM 6200-ACCUMULATE-TRADE-RECORD
063900         UNTIL TRADES-FILE-STATUS = '10'.
064000     CLOSE TRADES-FILE.
064100     PERFORM 6900-SORT-PAIR-TABLE.
064200*---------------------------------------------------------------*
064300 6100-ACCUMULATE-ORDER-RECORD.
064400*---------------------------------------------------------------*
064500     READ ORDERS-FILE NEXT RECORD
064600         AT END
064700             CONTINUE
064800         NOT AT END
064900             ADD 1 TO WS-ORDER-COUNT-TOTAL
065000             EVALUATE TRUE
065100                 WHEN ORDC-STATUS-ACTIVE
065200                     ADD 1 TO WS-ORDER-COUNT-ACTIVE
065300                 WHEN ORDC-STATUS-FILLED
065400                     ADD 1 TO WS-ORDER-COUNT-FILLED
065500                 WHEN ORDC-STATUS-PARTIAL
065600                     ADD 1 TO WS-ORDER-COUNT-PARTIAL
065700                 WHEN ORDC-STATUS-CANCELLED
065800                     ADD 1 TO WS-ORDER-COUNT-CANCELLED
065900             END-EVALUATE
066000             PERFORM 6110-ACCUMULATE-PAIR-COUNT
066100     END-READ.
066200*---------------------------------------------------------------*
066300 6110-ACCUMULATE-PAIR-COUNT.
066400*---------------------------------------------------------------*
066500     SET PST-IDX TO 1.
066600     SEARCH PST-ENTRY
066700         AT END
066800             PERFORM 6120-ADD-PAIR-TABLE-ENTRY
066900         WHEN PST-PAIR (PST-IDX) = PAIR OF ORDER-RECORD
067000             ADD 1 TO PST-ORDER-COUNT (PST-IDX)
067100     END-SEARCH.
067200*---------------------------------------------------------------*
067300 6120-ADD-PAIR-TABLE-ENTRY.
067400*---------------------------------------------------------------*
067500     IF WS-PAIR-TABLE-SIZE < 200
067600         ADD 1 TO WS-PAIR-TABLE-SIZE
067700         MOVE PAIR OF ORDER-RECORD TO
067800             PST-PAIR (WS-PAIR-TABLE-SIZE)
067900         MOVE 1 TO PST-ORDER-COUNT (WS-PAIR-TABLE-SIZE)
068000     END-IF.
068100*---------------------------------------------------------------*
068200 6200-ACCUMULATE-TRADE-RECORD.
068300*---------------------------------------------------------------*
068400     READ TRADES-FILE NEXT RECORD
068500         AT END
068600             CONTINUE
068700         NOT AT END
068800             ADD 1 TO WS-TRADE-COUNT
068900             ADD DOLLAR-VALUE OF TRADE-RECORD TO
069000                 WS-TOTAL-DOLLAR-VOLUME
069100             ADD FEE OF TRADE-RECORD TO WS-TOTAL-FEES
069200     END-READ.
069300*---------------------------------------------------------------*
069400 6900-SORT-PAIR-TABLE.
069500*---------------------------------------------------------------*
069600*    DESCENDING BUBBLE SORT ON ORDER COUNT - REQ DEX-0070.
069700     IF WS-PAIR-TABLE-SIZE > 1
069800         PERFORM 6910-SORT-OUTER-PASS
069900             VARYING WS-SORT-OUTER FROM 1 BY 1
070000             UNTIL WS-SORT-OUTER > WS-PAIR-TABLE-SIZE - 1
070100     END-IF.
070200*---------------------------------------------------------------*
070300 6910-SORT-OUTER-PASS.
070400*---------------------------------------------------------------*
070500     PERFORM 6920-SORT-INNER-COMPARE
070600         VARYING WS-SORT-INNER FROM 1 BY 1
070700         UNTIL WS-SORT-INNER > WS-PAIR-TABLE-SIZE - WS-SORT-OUTER.
070800*---------------------------------------------------------------*
070900 6920-SORT-INNER-COMPARE.
071000*---------------------------------------------------------------*
071100     IF PST-ORDER-COUNT (WS-SORT-INNER) <
071200         PST-ORDER-COUNT (WS-SORT-INNER + 1)
071300         MOVE PST-PAIR (WS-SORT-INNER) TO WS-SORT-HOLD-PAIR
071400         MOVE PST-ORDER-COUNT (WS-SORT-INNER) TO
071500             WS-SORT-HOLD-COUNT
071600         MOVE PST-PAIR (WS-SORT-INNER + 1) TO
071700             PST-PAIR (WS-SORT-INNER)
071800         MOVE PST-ORDER-COUNT (WS-SORT-INNER + 1) TO
071900             PST-ORDER-COUNT (WS-SORT-INNER)
072000         MOVE WS-SORT-HOLD-PAIR TO PST-PAIR (WS-SORT-INNER + 1)
072100         MOVE WS-SORT-HOLD-COUNT TO
072200             PST-ORDER-COUNT (WS-SORT-INNER + 1)
072300     END-IF.
072400*---------------------------------------------------------------*
072500 7000-PRINT-STATISTICS-REPORT.
072600*---------------------------------------------------------------*
072700     MOVE DL-STATS-TITLE-LINE TO NEXT-REPORT-LINE.
072800     PERFORM 9000-PRINT-REPORT-LINE.
072900     MOVE 'ORDERS - TOTAL' TO DL-CNT-LABEL.
073000     MOVE WS-ORDER-COUNT-TOTAL TO DL-CNT-VALUE.
073100     MOVE DL-STATS-COUNT-LINE TO NEXT-REPORT-LINE.
073200     PERFORM 9000-PRINT-REPORT-LINE.
073300     MOVE 'ORDERS - ACTIVE' TO DL-CNT-LABEL.
073400     MOVE WS-ORDER-COUNT-ACTIVE TO DL-CNT-VALUE.
073500     MOVE DL-STATS-COUNT-LINE TO NEXT-REPORT-LINE.
073600     PERFORM 9000-PRINT-REPORT-LINE.
073700     MOVE 'ORDERS - FILLED' TO DL-CNT-LABEL.
073800     MOVE WS-ORDER-COUNT-FILLED TO DL-CNT-VALUE.
073900     MOVE DL-STATS-COUNT-LINE TO NEXT-REPORT-LINE.
074000     PERFORM 9000-PRINT-REPORT-LINE.
074100     MOVE 'ORDERS - PARTIALLY FILLED' TO DL-CNT-LABEL.
074200     MOVE WS-ORDER-COUNT-PARTIAL TO DL-CNT-VALUE.
074300     MOVE DL-STATS-COUNT-LINE TO NEXT-REPORT-LINE.
074400     PERFORM 9000-PRINT-REPORT-LINE.
074500     MOVE 'ORDERS - CANCELLED' TO DL-CNT-LABEL.
074600     MOVE WS-ORDER-COUNT-CANCELLED TO DL-CNT-VALUE.
074700     MOVE DL-STATS-COUNT-LINE TO NEXT-REPORT-LINE.
074800     PERFORM 9000-PRINT-REPORT-LINE.
074900     MOVE 'TRADES - TOTAL' TO DL-CNT-LABEL.
075000     MOVE WS-TRADE-COUNT TO DL-CNT-VALUE.
075100     MOVE DL-STATS-COUNT-LINE TO NEXT-REPORT-LINE.
075200     PERFORM 9000-PRINT-REPORT-LINE.
075300     PERFORM 7100-PRINT-PAIR-LINES
075400         VARYING PST-IDX FROM 1 BY 1
075500         UNTIL PST-IDX > WS-PAIR-TABLE-SIZE.
075600     PERFORM 7200-PRINT-VOLUME-LINES.
075700*---------------------------------------------------------------*
075800 7100-PRINT-PAIR-LINES.
075900*---------------------------------------------------------------*
076000     MOVE PST-PAIR (PST-IDX) TO DL-PAIR-NAME.
076100     MOVE PST-ORDER-COUNT (PST-IDX) TO DL-PAIR-COUNT.
076200     MOVE DL-STATS-PAIR-LINE TO NEXT-REPORT-LINE.
076300     PERFORM 9000-PRINT-REPORT-LINE.
076400*---------------------------------------------------------------*
076500 7200-PRINT-VOLUME-LINES.
076600*---------------------------------------------------------------*
076700     MOVE 'TOTAL DOLLAR VOLUME' TO DL-VOL-LABEL.
076800     MOVE WS-TOTAL-DOLLAR-VOLUME TO DL-VOL-VALUE.
076900     MOVE DL-STATS-VOLUME-LINE TO NEXT-REPORT-LINE.
077000     PERFORM 9000-PRINT-REPORT-LINE.
077100     IF WS-TRADE-COUNT > ZERO
077200         DIVIDE WS-TOTAL-DOLLAR-VOLUME BY WS-TRADE-COUNT
077300             GIVING WS-AVG-DOLLAR-VALUE ROUNDED
077400     ELSE
077500         MOVE ZERO TO WS-AVG-DOLLAR-VALUE
077600     END-IF.
077700     MOVE 'AVERAGE DOLLAR VALUE PER TRADE' TO DL-VOL-LABEL.
077800     MOVE WS-AVG-DOLLAR-VALUE TO DL-VOL-VALUE.
077900     MOVE DL-STATS-VOLUME-LINE TO NEXT-REPORT-LINE.
078000     PERFORM 9000-PRINT-REPORT-LINE.
078100     MOVE 'TOTAL FEES' TO DL-VOL-LABEL.
078200     MOVE WS-TOTAL-FEES TO DL-VOL-VALUE.
078300     MOVE DL-STATS-VOLUME-LINE TO NEXT-REPORT-LINE.
078400     PERFORM 9000-PRINT-REPORT-LINE.
078500     IF WS-TRADE-COUNT > ZERO
078600         DIVIDE WS-TOTAL-FEES BY WS-TRADE-COUNT
078700             GIVING WS-AVG-FEE ROUNDED
078800     ELSE
078900         MOVE ZERO TO WS-AVG-FEE
079000     END-IF.
079100     MOVE 'AVERAGE FEE PER TRADE' TO DL-VOL-LABEL.
079200     MOVE WS-AVG-FEE TO DL-VOL-VALUE.
079300     MOVE DL-STATS-VOLUME-LINE TO NEXT-REPORT-LINE.
079400     PERFORM 9000-PRINT-REPORT-LINE.
079500*---------------------------------------------------------------*
079600 8100-READ-PLACE-EVENT.
079700*---------------------------------------------------------------*
079800     READ PLACE-EVENT-FILE
079900         AT END
080000             SET PLACE-EOF TO TRUE
080100         NOT AT END
080200             IF HEIGHT OF PLACE-ORDER-EVENT
080300                 NOT > WS-CHECKPOINT-HEIGHT
080400                 GO TO 8100-READ-PLACE-EVENT
080500             END-IF
080600     END-READ.
080700*---------------------------------------------------------------*
080800 8200-READ-MATCH-EVENT.
080900*---------------------------------------------------------------*
081000     READ MATCH-EVENT-FILE
081100         AT END
081200             SET MATCH-EOF TO TRUE
081300         NOT AT END
081400             IF HEIGHT OF MATCH-ORDER-EVENT
081500                 NOT > WS-CHECKPOINT-HEIGHT
081600                 GO TO 8200-READ-MATCH-EVENT
081700             END-IF
081800     END-READ.
081900*---------------------------------------------------------------*
082000 8300-READ-CANCEL-EVENT.
082100*---------------------------------------------------------------*
082200     READ CANCEL-EVENT-FILE
082300         AT END
082400             SET CANCEL-EOF TO TRUE
082500         NOT AT END
082600             IF HEIGHT OF CANCEL-ORDER-EVENT
082700                 NOT > WS-CHECKPOINT-HEIGHT
082800                 GO TO 8300-READ-CANCEL-EVENT
082900             END-IF
083000     END-READ.
083100*---------------------------------------------------------------*
083200 9000-PRINT-REPORT-LINE.
083300*---------------------------------------------------------------*
083400     IF LINE-COUNT > LINES-ON-PAGE
083500         PERFORM 9100-PRINT-HEADING-LINES.
083600     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
083700     PERFORM 9120-WRITE-REPORT-LINE.
083800*---------------------------------------------------------------*
083900 9100-PRINT-HEADING-LINES.
084000*---------------------------------------------------------------*
084100     MOVE PAGE-COUNT TO HL1-PAGE-NUM.
084200     MOVE DEXPRT-HEADING-LINE-1 TO PRINT-LINE.
084300     PERFORM 9110-WRITE-TOP-OF-PAGE.
084400     ADD 1 TO PAGE-COUNT.
084500     MOVE 5 TO LINE-COUNT.
084600*---------------------------------------------------------------*
084700 9110-WRITE-TOP-OF-PAGE.
084800*---------------------------------------------------------------*
084900     WRITE REPORT-RECORD AFTER ADVANCING PAGE.
085000     MOVE SPACE TO PRINT-LINE.
085100*---------------------------------------------------------------*
085200 9120-WRITE-REPORT-LINE.
085300*---------------------------------------------------------------*
085400     WRITE REPORT-RECORD AFTER ADVANCING LINE-SPACEING.
085500     MOVE SPACE TO PRINT-LINE.
085600     ADD 1 TO LINE-COUNT.
085700*---------------------------------------------------------------*
085800 9800-RELEASE-RUN-LOCK.
085900*---------------------------------------------------------------*
086000     IF DEXPOST-LOCK-ACQUIRED
086100         MOVE 'LOCK' TO CTL-KEY OF CONTROL-RECORD
086200         SET CTL-LOCK-FREE TO TRUE
086300         REWRITE CONTROL-RECORD
086400     END-IF.
086500     IF CONTROL-FILE-IS-OPEN
086600         CLOSE CONTROL-FILE
086700     END-IF.
086800*---------------------------------------------------------------*
086900 9900-CLOSE-REPORT-FILE.
087000*---------------------------------------------------------------*
087100     CLOSE REPORT-FILE.
