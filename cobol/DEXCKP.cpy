000100*---------------------------------------------------------------*
000200*    DEXCKP  -  CONTROL FILE RECORD
000300*    ONE KEYED RECORD HOLDS THE LAST-PROCESSED HEIGHT
000400*    (KEY = 'CKPT'), ANOTHER HOLDS THE SINGLE-INSTANCE RUN
000500*    LOCK FLAG (KEY = 'LOCK').  SEE DEXPOST 1000/1100/9800.
000600*    04/09/91  FOLDED THE RUN-LOCK FLAG INTO THE SAME
000700*              CONTROL FILE RATHER THAN A SEPARATE ONE,
000800*              REQ DEX-0052.
000900*---------------------------------------------------------------*
001000 01  CONTROL-RECORD.
001100     05  CTL-KEY                         PIC X(04).
001200         88  CTL-KEY-IS-CHECKPOINT             VALUE 'CKPT'.
001300         88  CTL-KEY-IS-LOCK                    VALUE 'LOCK'.
001400     05  CTL-DATA                        PIC X(10).
001500     05  CTL-CHECKPOINT-HEIGHT REDEFINES CTL-DATA
001600                                          PIC 9(10).
001700     05  CTL-LOCK-FLAG REDEFINES CTL-DATA.
001800         10  CTL-LOCK-IN-USE              PIC X(01).
001900             88  CTL-LOCK-HELD                  VALUE 'Y'.
002000             88  CTL-LOCK-FREE                  VALUE 'N'.
002100         10  FILLER                       PIC X(09).
002200     05  FILLER                          PIC X(06).
