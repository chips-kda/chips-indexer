000100*---------------------------------------------------------------*
000200*    DEXCNC  -  CANCEL-ORDER EVENT RECORD
000300*    ONE RECORD PER CANCEL REQUEST AGAINST AN EXISTING ORDER.
000400*    ADDED WHEN CANCELS CAME ON LINE, REQ DEX-0052, 11/91.
000500*    MAINTAINED BY:  DEX POSTING SUITE  (SEE DEXPOST)
000600*---------------------------------------------------------------*
000700 01  CANCEL-ORDER-EVENT.
000800     05  HEIGHT                          PIC 9(10).
000900     05  ACCOUNT                         PIC X(40).
001000     05  ORDER-ID                        PIC X(20).
001100     05  TOKEN-RETURNED                  PIC X(12).
001200     05  AMOUNT                          PIC S9(12)V9(6).
001300     05  TX-ID                           PIC X(20).
001400     05  FILLER                          PIC X(30).
