000100*---------------------------------------------------------------*
000200*    DEXTRC  -  TRADE JOURNAL RECORD  (APPEND-ONLY)
000300*    ONE RECORD WRITTEN PER FILL POSTED AGAINST AN ORDER.
000400*    MAINTAINED BY:  DEX POSTING SUITE  (SEE DEXPOST, DEXENG)
000500*    07/02/89  ADDED FEE AND NET-VALUE, REQ DEX-0031.
000600*---------------------------------------------------------------*
000700 01  TRADE-RECORD.
000800     05  ORDER-ID                        PIC X(20).
000900     05  PAIR                            PIC X(12).
001000     05  MAKER                           PIC X(40).
001100     05  TAKER                           PIC X(40).
001200     05  AMOUNT                          PIC S9(12)V9(6).
001300     05  PRICE                           PIC S9(12)V9(6).
001400     05  DOLLAR-VALUE                    PIC S9(12)V9(6).
001500     05  FEE                             PIC S9(12)V9(6).
001600     05  IS-ASK                          PIC X(01).
001700     05  ORDER-TYPE                      PIC X(03).
001800     05  TRADE-TIME                      PIC X(26).
001900     05  TRADE-TIME-PARTS REDEFINES TRADE-TIME.
002000         10  TTP-CALENDAR-PART           PIC X(10).
002100         10  FILLER                      PIC X(01).
002200         10  TTP-CLOCK-PART               PIC X(15).
002300     05  HEIGHT                          PIC 9(10).
002400     05  TX-ID                           PIC X(20).
002500     05  TRADE-VALUE                     PIC S9(12)V9(6).
002600     05  NET-VALUE                       PIC S9(12)V9(6).
002700     05  FILLER                          PIC X(20).
